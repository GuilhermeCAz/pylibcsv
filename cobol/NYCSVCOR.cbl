=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000002        IDENTIFICATION DIVISION.
000003        PROGRAM-ID. NYCSVCOR.
000004        AUTHOR. BHARATH CHEVIREDDY.
000005        INSTALLATION. T54 DATA CENTER.
000006        DATE-WRITTEN. 03/1983.
000007        DATE-COMPILED.
000008        SECURITY.  PROPRIETARY TO T54.  ONLY INTERNAL USE IS
000009            AUTHORIZED.
000010********************************************************************
000011*                                                                  *
000012*A    ABSTRACT..                                                   *
000013*  CSV-PROCESSOR CORE.  GIVEN A CSV LINE TABLE (HEADER RECORD      *
000014*  FIRST), A SELECTED-COLUMNS PARAMETER AND A TABLE OF FILTER      *
000015*  DEFINITION LINES, THIS ELEMENT VALIDATES THE SELECTION AND THE  *
000016*  FILTERS AGAINST THE HEADER, APPLIES THE FILTERS TO EVERY DATA   *
000017*  ROW AND BUILDS THE PROJECTED OUTPUT LINE TABLE (HEADER LINE     *
000018*  PLUS SURVIVING ROWS, SELECTED COLUMNS ONLY, IN HEADER ORDER).   *
000019*  THIS ELEMENT OWNS NO FILES - IT IS CALLED BY NYCSVFIL (ENTRY    *
000020*  POINT A, CSVIN IS A NAMED FILE) AND BY NYCSVSTR (ENTRY POINT    *
000021*  B, THE CSV CONTENT ARRIVES ALREADY IN A CALLER'S LINKAGE        *
000022*  TABLE).  REPLACES THE OLD "READ THREE TIMES, VALIDATE ONCE"     *
000023*  FILEPASS STYLE WITH A SINGLE VALIDATE-THEN-FILTER PASS.         *
000024*                                                                  *
000025*J    JCL..                                                        *
000026*     NONE - THIS ELEMENT IS CALLED, NEVER EXECUTED DIRECTLY.      *
000027*                                                                  *
000028*P    ENTRY PARAMETERS..                                           *
000029*     CSV-LINE-TABLE         - CSV INPUT LINES, HEADER FIRST       *
000030*     OUTPUT-LINE-TABLE      - RETURNED: PROJECTED OUTPUT LINES    *
000031*     SELECTED-COLUMNS-AREA  - RAW SELECTED-COLUMNS PARAMETER      *
000032*     FILTER-LINE-TABLE      - RAW FILTER DEFINITION LINES         *
000033*     DIAGNOSTIC-MESSAGE-AREA- RETURNED: RETURN CODE/MESSAGE TEXT  *
000034*                                                                  *
000035*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000036*     NO HEADER RECORD IN THE CSV INPUT                            *
000037*     A SELECTED OR FILTERED COLUMN NOT FOUND IN THE HEADER         *
000038*     A FILTER LINE WITH NO RECOGNIZED OPERATOR                    *
000039*                                                                  *
000040*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000041*     NONE.                                                        *
000042*                                                                  *
000043*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000044*     NONE.                                                        *
000045*                                                                  *
000046*    CHANGE LOG                                                    *
000047*    03/1983  BCR  REQ NY-4471  ORIGINAL PROGRAM - CSV SELECT-AND- *
000048*             FILTER REWRITE OF THE RETIRED VUL18 FILEPASS.        *
000049*    04/1983  BCR  REQ NY-4479  ADDED INVALID-FILTER DIAGNOSTIC;    *
000050*             PRIOR VERSION ABENDED ON A FILTER LINE WITH NO        *
000051*             OPERATOR INSTEAD OF REPORTING IT.                    *
000052*    05/1983  BCR  REQ NY-4488  RAISED LINE AND FILTER TABLE SIZES  *
000053*             (SEE CKCSVLIN/CKCSVFLT) FOR THE GROUP ACCOUNTING      *
000054*             EXTRACT, WHICH RUNS CLOSE TO THE OLD 500-LINE CAP.    *
000055*    07/1983  BCR  REQ NY-4502  REORDER-HEADERS NOW BUILDS THE      *
000056*             OUTPUT COLUMN LIST ONCE, UP FRONT, INSTEAD OF RE-     *
000057*             SCANNING THE SELECTION STRING FOR EVERY ROW.         *
000058*    11/1998  BCR  REQ NY-4519  Y2K REVIEW - NO 2-DIGIT YEAR DATA   *
000059*             IN THIS PROGRAM, WS-RUN-DATE-AREA IS DRIVER-OWNED.    *
000060*             SIGNED OFF CLEAN BY T54 Y2K TASK FORCE.              *
000061*    02/2000  BCR  REQ NY-4560  CLOSED A GAP WHERE A FILTER VALUE   *
000062*             CONTAINING TRAILING BLANKS COMPARED UNEQUAL TO A      *
000063*             HEADER FIELD VALUE OF THE SAME TEXT - BOTH SIDES OF  *
000064*             EVERY COMPARISON NOW COME FROM TRIMMED, LEFT-         *
000065*             JUSTIFIED PIC X(32) WORK FIELDS.                     *
000066*    06/2000  BCR  REQ NY-4571  PC-UPLOADED CSV/FILTER TEXT WAS     *
000067*             ARRIVING WITH A STRAY CR BYTE AHEAD OF THE LINE       *
000068*             PRINTER'S LF - IT WAS STICKING TO THE LAST FIELD OR   *
000069*             FILTER VALUE ON THE LINE.  SPLIT-SCAN-LINE AND        *
000070*             PARSE-ONE-FILTER NOW BLANK IT OUT BEFORE ANY COMMA    *
000071*             OR OPERATOR SCAN BEGINS.                              *
000072********************************************************************
000073        DATA DIVISION.
000074        WORKING-STORAGE SECTION.
000075        01  FILLER PIC X(32)
000076             VALUE 'NYCSVCOR WORKING STORAGE BEGINS'.
000077********************************************************************
000078*    CORE WORK AREAS - NOT PASSED ON THE CALL INTERFACE
000079********************************************************************
000080        COPY CKCSVWRK.
000081        EJECT
000082        LINKAGE SECTION.
000083        COPY CKCSVLIN.
000084        COPY CKCSVSEL.
000085        COPY CKCSVFLT.
000086        COPY CKCSVMSG.
000087        EJECT
000088        PROCEDURE DIVISION USING CSV-LINE-TABLE
000089                                 OUTPUT-LINE-TABLE
000090                                 SELECTED-COLUMNS-AREA
000091                                 FILTER-LINE-TABLE
000092                                 DIAGNOSTIC-MESSAGE-AREA.
000093        0000-CONTROL-PROCESS.
000094             PERFORM 0100-INITIALIZE-CONTROL-AREAS
000095                 THRU 0199-INITIALIZE-CONTROL-AREAS-EXIT.
000096             PERFORM 1000-GET-HEADERS
000097                 THRU 1099-GET-HEADERS-EXIT.
000098             PERFORM 1100-SELECT-HEADERS
000099                 THRU 1199-SELECT-HEADERS-EXIT.
000100             PERFORM 1200-VALIDATE-HEADERS
000101                 THRU 1299-VALIDATE-HEADERS-EXIT.
000102             PERFORM 1300-REORDER-HEADERS
000103                 THRU 1399-REORDER-HEADERS-EXIT.
000104             PERFORM 2000-PARSE-FILTERS
000105                 THRU 2099-PARSE-FILTERS-EXIT.
000106             PERFORM 2200-VALIDATE-FILTERS
000107                 THRU 2299-VALIDATE-FILTERS-EXIT.
000108             PERFORM 3000-FILTER-CSV-DATA
000109                 THRU 3099-FILTER-CSV-DATA-EXIT.
000110             PERFORM 4000-BUILD-OUTPUT-LINES
000111                 THRU 4099-BUILD-OUTPUT-LINES-EXIT.
000112             GO TO 8000-REPORT-DIAGNOSTIC-EXIT.
000113        EJECT
000114        0100-INITIALIZE-CONTROL-AREAS.
000115             INITIALIZE HEADER-NAME-TABLE SELECTED-NAME-TABLE
000116                 SELECTION-RESULT-AREA FILTER-ENTRY-TABLE
000117                 QUALIFYING-ROW-TABLE CSV-FIELD-TABLE
000118                 OUTPUT-LINE-TABLE.
000119             MOVE '00' TO DIAGNOSTIC-RETURN-CODE.
000120             MOVE SPACES TO DIAGNOSTIC-MESSAGE-TEXT.
000121        0199-INITIALIZE-CONTROL-AREAS-EXIT.
000122             EXIT.
000123        EJECT
000124*    GET-HEADERS - BATCH FLOW STEP 2.  THE FIRST CSV LINE IS
000125*    THE HEADER RECORD.  NO LINES AT ALL MEANS NO HEADER.
000126        1000-GET-HEADERS.
000127             IF CSV-LINE-COUNT = ZERO
000128                 MOVE DIAG-MSG-NO-HEADERS TO DIAGNOSTIC-MESSAGE-TEXT
000129                 SET DIAGNOSTIC-NO-HEADERS TO TRUE
000130                 GO TO 8000-REPORT-DIAGNOSTIC-EXIT
000131             END-IF.
000132             MOVE CSV-LINE-TEXT(1) TO CSV-SCAN-LINE.
000133             PERFORM 5000-SPLIT-SCAN-LINE THRU 5099-SPLIT-SCAN-LINE-EXIT.
000134             MOVE CSV-FIELD-COUNT TO HEADER-NAME-COUNT.
000135             PERFORM 1010-COPY-ONE-HEADER-NAME
000136                 THRU 1019-COPY-ONE-HEADER-NAME-EXIT
000137                 VARYING WS-SUB1 FROM 1 BY 1
000138                 UNTIL WS-SUB1 > HEADER-NAME-COUNT.
000139        1099-GET-HEADERS-EXIT.
000140             EXIT.
000141        1010-COPY-ONE-HEADER-NAME.
000142             MOVE CSV-FIELD-VALUE(WS-SUB1) TO HDR-COLUMN-NAME(WS-SUB1).
000143        1019-COPY-ONE-HEADER-NAME-EXIT.
000144             EXIT.
000145        EJECT
000146*    SELECT-HEADERS - BATCH FLOW STEP 3.  BLANKS MEANS ALL
000147*    HEADER COLUMNS, IN HEADER ORDER.  OTHERWISE SPLIT THE RAW
000148*    PARAMETER ON COMMAS, NAMES TAKEN VERBATIM - NO TRIMMING.
000149        1100-SELECT-HEADERS.
000150             IF SEL-COLUMNS-PARM = SPACES
000151                 MOVE HEADER-NAME-COUNT TO SELECTED-NAME-COUNT
000152                 PERFORM 1110-COPY-ONE-HEADER-AS-SELECTED
000153                     THRU 1119-COPY-ONE-HEADER-AS-SELECTED-EXIT
000154                     VARYING WS-SUB1 FROM 1 BY 1
000155                     UNTIL WS-SUB1 > HEADER-NAME-COUNT
000156             ELSE
000157                 MOVE SEL-COLUMNS-PARM TO CSV-SCAN-LINE
000158                 PERFORM 5000-SPLIT-SCAN-LINE
000159                     THRU 5099-SPLIT-SCAN-LINE-EXIT
000160                 MOVE CSV-FIELD-COUNT TO SELECTED-NAME-COUNT
000161                 PERFORM 1120-COPY-ONE-SELECTED-NAME
000162                     THRU 1129-COPY-ONE-SELECTED-NAME-EXIT
000163                     VARYING WS-SUB1 FROM 1 BY 1
000164                     UNTIL WS-SUB1 > SELECTED-NAME-COUNT
000165             END-IF.
000166        1199-SELECT-HEADERS-EXIT.
000167             EXIT.
000168        1110-COPY-ONE-HEADER-AS-SELECTED.
000169             MOVE HDR-COLUMN-NAME(WS-SUB1) TO SEL-NAME-VALUE(WS-SUB1).
000170        1119-COPY-ONE-HEADER-AS-SELECTED-EXIT.
000171             EXIT.
000172        1120-COPY-ONE-SELECTED-NAME.
000173             MOVE CSV-FIELD-VALUE(WS-SUB1) TO SEL-NAME-VALUE(WS-SUB1).
000174        1129-COPY-ONE-SELECTED-NAME-EXIT.
000175             EXIT.
000176        EJECT
000177*    VALIDATE-HEADERS - BATCH FLOW STEP 4.  FIRST SELECTED
000178*    COLUMN NOT IN THE HEADER ABENDS THE RUN (VIA THE CALLER'S
000179*    RETURN CODE - THIS ELEMENT NEVER ISSUES CKABEND ITSELF).
000180        1200-VALIDATE-HEADERS.
000181             PERFORM 1210-VALIDATE-ONE-HEADER
000182                 THRU 1219-VALIDATE-ONE-HEADER-EXIT
000183                 VARYING WS-SUB1 FROM 1 BY 1
000184                 UNTIL WS-SUB1 > SELECTED-NAME-COUNT.
000185        1299-VALIDATE-HEADERS-EXIT.
000186             EXIT.
000187        1210-VALIDATE-ONE-HEADER.
000188             MOVE SEL-NAME-VALUE(WS-SUB1) TO WS-LOOKUP-NAME.
000189             PERFORM 6000-FIND-HEADER-SEQ THRU 6099-FIND-HEADER-SEQ-EXIT.
000190             IF HEADER-FOUND-SEQ = ZERO
000191                 PERFORM 7000-BUILD-HEADER-NOT-FOUND-MSG
000192                     THRU 7099-BUILD-HEADER-NOT-FOUND-MSG-EXIT
000193                 SET DIAGNOSTIC-HEADER-NOT-FOUND TO TRUE
000194                 GO TO 8000-REPORT-DIAGNOSTIC-EXIT
000195             END-IF.
000196        1219-VALIDATE-ONE-HEADER-EXIT.
000197             EXIT.
000198        EJECT
000199*    REORDER-HEADERS - BATCH FLOW STEP 5.  OUTPUT COLUMN
000200*    ORDER IS HEADER ORDER RESTRICTED TO THE SELECTED SET -
000201*    DUPLICATES IN THE SELECTION STRING COLLAPSE (MEMBERSHIP ONLY).
000202        1300-REORDER-HEADERS.
000203             MOVE ZERO TO OUTPUT-COLUMN-COUNT.
000204             PERFORM 1310-MARK-HEADER-NOT-SELECTED
000205                 THRU 1319-MARK-HEADER-NOT-SELECTED-EXIT
000206                 VARYING WS-SUB1 FROM 1 BY 1
000207                 UNTIL WS-SUB1 > HEADER-NAME-COUNT.
000208             PERFORM 1320-MARK-ONE-HEADER-SELECTED
000209                 THRU 1329-MARK-ONE-HEADER-SELECTED-EXIT
000210                 VARYING WS-SUB1 FROM 1 BY 1
000211                 UNTIL WS-SUB1 > SELECTED-NAME-COUNT.
000212             PERFORM 1330-ADD-HEADER-TO-OUTPUT-LIST
000213                 THRU 1339-ADD-HEADER-TO-OUTPUT-LIST-EXIT
000214                 VARYING WS-SUB1 FROM 1 BY 1
000215                 UNTIL WS-SUB1 > HEADER-NAME-COUNT.
000216        1399-REORDER-HEADERS-EXIT.
000217             EXIT.
000218        1310-MARK-HEADER-NOT-SELECTED.
000219             SET COLUMN-NOT-SELECTED(WS-SUB1) TO TRUE.
000220        1319-MARK-HEADER-NOT-SELECTED-EXIT.
000221             EXIT.
000222        1320-MARK-ONE-HEADER-SELECTED.
000223             MOVE SEL-NAME-VALUE(WS-SUB1) TO WS-LOOKUP-NAME.
000224             PERFORM 6000-FIND-HEADER-SEQ THRU 6099-FIND-HEADER-SEQ-EXIT.
000225             IF HEADER-FOUND-SEQ NOT = ZERO
000226                 SET COLUMN-IS-SELECTED(HEADER-FOUND-SEQ) TO TRUE
000227             END-IF.
000228        1329-MARK-ONE-HEADER-SELECTED-EXIT.
000229             EXIT.
000230        1330-ADD-HEADER-TO-OUTPUT-LIST.
000231             IF COLUMN-IS-SELECTED(WS-SUB1)
000232                 ADD 1 TO OUTPUT-COLUMN-COUNT
000233                 MOVE WS-SUB1 TO OUTPUT-COLUMN-SEQ(OUTPUT-COLUMN-COUNT)
000234             END-IF.
000235        1339-ADD-HEADER-TO-OUTPUT-LIST-EXIT.
000236             EXIT.
000237        EJECT
000238*    PARSE-FILTERS - BATCH FLOW STEP 6.  AN EMPTY FILTER
000239*    TABLE YIELDS NO FILTERS - EVERY ROW QUALIFIES.  ENTRIES STAY
000240*    IN LINE ORDER, WHICH IS ALSO PER-COLUMN ORDER OF APPEARANCE.
000241        2000-PARSE-FILTERS.
000242             MOVE ZERO TO FILTER-ENTRY-COUNT.
000243             PERFORM 2100-PARSE-ONE-FILTER
000244                 THRU 2199-PARSE-ONE-FILTER-EXIT
000245                 VARYING WS-SUB1 FROM 1 BY 1
000246                 UNTIL WS-SUB1 > FILTER-LINE-COUNT.
000247        2099-PARSE-FILTERS-EXIT.
000248             EXIT.
000249        EJECT
000250*    PARSE-ONE-FILTER.  SCANS FILTER-SCAN-LINE FOR THE FIRST
000251*    OPERATOR TOKEN, TESTING !=, >=, <=, =, >, < IN THAT ORDER SO
000252*    A TWO-CHARACTER OPERATOR WINS A TIE OVER ITS ONE-CHARACTER
000253*    PREFIX (A>=5 PARSES AS >=, NOT = OR >).  INSPECT ... TALLYING
000254*    FOR CHARACTERS BEFORE INITIAL GIVES THE OFFSET OF EACH
000255*    CANDIDATE; THE FULL 96-BYTE FIELD LENGTH BACK MEANS "NOT
000256*    FOUND" SINCE NO OPERATOR TEXT CAN EVER REACH THE PADDING.
000257        2100-PARSE-ONE-FILTER.
000258             MOVE FILTER-LINE-TEXT(WS-SUB1) TO FILTER-SCAN-LINE.
000259             PERFORM 2050-STRIP-FILTER-CR THRU 2059-STRIP-FILTER-CR-EXIT.
000260             MOVE 96 TO WS-BEST-OP-POS.
000261             MOVE SPACES TO WS-BEST-OPERATOR.
000262             MOVE ZERO TO WS-TEST-POS.
000263             INSPECT FILTER-SCAN-LINE TALLYING WS-TEST-POS
000264                 FOR CHARACTERS BEFORE INITIAL '!='.
000265             IF WS-TEST-POS < WS-BEST-OP-POS
000266                 MOVE WS-TEST-POS TO WS-BEST-OP-POS
000267                 MOVE '!=' TO WS-BEST-OPERATOR
000268             END-IF.
000269             MOVE ZERO TO WS-TEST-POS.
000270             INSPECT FILTER-SCAN-LINE TALLYING WS-TEST-POS
000271                 FOR CHARACTERS BEFORE INITIAL '>='.
000272             IF WS-TEST-POS < WS-BEST-OP-POS
000273                 MOVE WS-TEST-POS TO WS-BEST-OP-POS
000274                 MOVE '>=' TO WS-BEST-OPERATOR
000275             END-IF.
000276             MOVE ZERO TO WS-TEST-POS.
000277             INSPECT FILTER-SCAN-LINE TALLYING WS-TEST-POS
000278                 FOR CHARACTERS BEFORE INITIAL '<='.
000279             IF WS-TEST-POS < WS-BEST-OP-POS
000280                 MOVE WS-TEST-POS TO WS-BEST-OP-POS
000281                 MOVE '<=' TO WS-BEST-OPERATOR
000282             END-IF.
000283             MOVE ZERO TO WS-TEST-POS.
000284             INSPECT FILTER-SCAN-LINE TALLYING WS-TEST-POS
000285                 FOR CHARACTERS BEFORE INITIAL '='.
000286             IF WS-TEST-POS < WS-BEST-OP-POS
000287                 MOVE WS-TEST-POS TO WS-BEST-OP-POS
000288                 MOVE '=' TO WS-BEST-OPERATOR
000289             END-IF.
000290             MOVE ZERO TO WS-TEST-POS.
000291             INSPECT FILTER-SCAN-LINE TALLYING WS-TEST-POS
000292                 FOR CHARACTERS BEFORE INITIAL '>'.
000293             IF WS-TEST-POS < WS-BEST-OP-POS
000294                 MOVE WS-TEST-POS TO WS-BEST-OP-POS
000295                 MOVE '>' TO WS-BEST-OPERATOR
000296             END-IF.
000297             MOVE ZERO TO WS-TEST-POS.
000298             INSPECT FILTER-SCAN-LINE TALLYING WS-TEST-POS
000299                 FOR CHARACTERS BEFORE INITIAL '<'.
000300             IF WS-TEST-POS < WS-BEST-OP-POS
000301                 MOVE WS-TEST-POS TO WS-BEST-OP-POS
000302                 MOVE '<' TO WS-BEST-OPERATOR
000303             END-IF.
000304             IF WS-BEST-OP-POS = 96
000305                 MOVE FILTER-SCAN-LINE TO WS-TRIM-WORK
000306                 PERFORM 7500-TRIM-WORK-FIELD
000307                     THRU 7599-TRIM-WORK-FIELD-EXIT
000308                 MOVE SPACES TO DIAGNOSTIC-MESSAGE-TEXT
000309                 MOVE 1 TO WS-OUT-POS
000310                 STRING DIAG-MSG-FLT-PREFIX DELIMITED BY SIZE
000311                        INTO DIAGNOSTIC-MESSAGE-TEXT
000312                        WITH POINTER WS-OUT-POS
000313                 END-STRING
000314                 IF WS-TRIM-LEN NOT = ZERO
000315                     STRING WS-TRIM-RESULT(1:WS-TRIM-LEN)
000316                            DELIMITED BY SIZE
000317                            INTO DIAGNOSTIC-MESSAGE-TEXT
000318                            WITH POINTER WS-OUT-POS
000319                     END-STRING
000320                 END-IF
000321                 STRING DIAG-MSG-FLT-SUFFIX DELIMITED BY SIZE
000322                        INTO DIAGNOSTIC-MESSAGE-TEXT
000323                        WITH POINTER WS-OUT-POS
000324                 END-STRING
000325                 SET DIAGNOSTIC-INVALID-FILTER TO TRUE
000326                 GO TO 8000-REPORT-DIAGNOSTIC-EXIT
000327             END-IF.
000328             ADD 1 TO FILTER-ENTRY-COUNT.
000329             MOVE SPACES TO WS-RAW-COLUMN WS-RAW-VALUE.
000330             IF WS-BEST-OP-POS > ZERO
000331                 MOVE FILTER-SCAN-LINE(1:WS-BEST-OP-POS)
000332                     TO WS-RAW-COLUMN
000333             END-IF.
000334             IF WS-BEST-OPERATOR(2:1) = SPACE
000335                 MOVE 1 TO WS-OP-LEN
000336             ELSE
000337                 MOVE 2 TO WS-OP-LEN
000338             END-IF.
000339             COMPUTE WS-VALUE-START = WS-BEST-OP-POS + WS-OP-LEN + 1.
000340             MOVE FILTER-SCAN-LINE TO WS-TRIM-WORK.
000341             PERFORM 7500-TRIM-WORK-FIELD THRU 7599-TRIM-WORK-FIELD-EXIT.
000342             IF WS-VALUE-START <= WS-TRIM-LEN
000343                 COMPUTE WS-VALUE-LEN = WS-TRIM-LEN - WS-VALUE-START + 1
000344                 MOVE FILTER-SCAN-LINE(WS-VALUE-START:WS-VALUE-LEN)
000345                     TO WS-RAW-VALUE
000346             END-IF.
000347             MOVE WS-RAW-COLUMN TO WS-TRIM-WORK.
000348             PERFORM 7500-TRIM-WORK-FIELD THRU 7599-TRIM-WORK-FIELD-EXIT.
000349             MOVE WS-TRIM-RESULT TO FLT-COLUMN-NAME(FILTER-ENTRY-COUNT).
000350             MOVE WS-RAW-VALUE TO WS-TRIM-WORK.
000351             PERFORM 7500-TRIM-WORK-FIELD THRU 7599-TRIM-WORK-FIELD-EXIT.
000352             MOVE WS-TRIM-RESULT TO FLT-VALUE(FILTER-ENTRY-COUNT).
000353             MOVE WS-BEST-OPERATOR TO FLT-OPERATOR(FILTER-ENTRY-COUNT).
000354        2199-PARSE-ONE-FILTER-EXIT.
000355             EXIT.
000356*    STRIP-FILTER-CR - REQ NY-4571.  BLANKS OUT A STRAY CR BYTE LEFT
000357*    BY A PC-UPLOADED FILTER-DEFINITION FILE SO IT NEVER ENDS UP
000358*    STUCK ON THE END OF FLT-VALUE.
000359        2050-STRIP-FILTER-CR.
000360             MOVE ZERO TO WS-TEST-POS.
000361             PERFORM 2055-TEST-ONE-FILTER-CHAR
000362                 THRU 2058-TEST-ONE-FILTER-CHAR-EXIT
000363                 VARYING WS-VALUE-START FROM 1 BY 1
000364                 UNTIL WS-VALUE-START > 96
000365                    OR WS-TEST-POS NOT = ZERO.
000366             IF WS-TEST-POS > ZERO
000367                 MOVE SPACE TO FILTER-SCAN-CHAR(WS-TEST-POS)
000368             END-IF.
000369        2059-STRIP-FILTER-CR-EXIT.
000370             EXIT.
000371        2055-TEST-ONE-FILTER-CHAR.
000372             IF FILTER-SCAN-CHAR(WS-VALUE-START) = X'0D'
000373                 MOVE WS-VALUE-START TO WS-TEST-POS
000374             END-IF.
000375        2058-TEST-ONE-FILTER-CHAR-EXIT.
000376             EXIT.
000377        EJECT
000378*    VALIDATE-FILTERS - BATCH FLOW STEP 7.  EVERY FILTER
000379*    ENTRY IS CHECKED IN TABLE (APPEARANCE) ORDER; SINCE ALL
000380*    ENTRIES FOR ONE COLUMN SHARE THE SAME VALIDITY, THE FIRST
000381*    ENTRY THAT FAILS IS ALWAYS THE FIRST-SEEN INVALID COLUMN.
000382        2200-VALIDATE-FILTERS.
000383             PERFORM 2210-VALIDATE-ONE-FILTER
000384                 THRU 2219-VALIDATE-ONE-FILTER-EXIT
000385                 VARYING WS-SUB1 FROM 1 BY 1
000386                 UNTIL WS-SUB1 > FILTER-ENTRY-COUNT.
000387        2299-VALIDATE-FILTERS-EXIT.
000388             EXIT.
000389        2210-VALIDATE-ONE-FILTER.
000390             MOVE FLT-COLUMN-NAME(WS-SUB1) TO WS-LOOKUP-NAME.
000391             PERFORM 6000-FIND-HEADER-SEQ THRU 6099-FIND-HEADER-SEQ-EXIT.
000392             IF HEADER-FOUND-SEQ = ZERO
000393                 PERFORM 7000-BUILD-HEADER-NOT-FOUND-MSG
000394                     THRU 7099-BUILD-HEADER-NOT-FOUND-MSG-EXIT
000395                 SET DIAGNOSTIC-HEADER-NOT-FOUND TO TRUE
000396                 GO TO 8000-REPORT-DIAGNOSTIC-EXIT
000397             ELSE
000398                 MOVE HEADER-FOUND-SEQ TO FLT-HEADER-SEQ(WS-SUB1)
000399             END-IF.
000400        2219-VALIDATE-ONE-FILTER-EXIT.
000401             EXIT.
000402        EJECT
000403*    FILTER-CSV-DATA - BATCH FLOW STEP 8.  EVERY DATA RECORD
000404*    AFTER THE HEADER IS SPLIT POSITIONALLY AND TESTED; SURVIVING
000405*    LINE NUMBERS GO ON THE QUALIFYING-ROW-TABLE FOR BUILD-OUTPUT.
000406        3000-FILTER-CSV-DATA.
000407             MOVE ZERO TO QUALIFYING-ROW-COUNT.
000408             PERFORM 3010-FILTER-ONE-CSV-ROW
000409                 THRU 3019-FILTER-ONE-CSV-ROW-EXIT
000410                 VARYING WS-SUB1 FROM 2 BY 1
000411                 UNTIL WS-SUB1 > CSV-LINE-COUNT.
000412        3099-FILTER-CSV-DATA-EXIT.
000413             EXIT.
000414        3010-FILTER-ONE-CSV-ROW.
000415             MOVE CSV-LINE-TEXT(WS-SUB1) TO CSV-SCAN-LINE.
000416             PERFORM 5000-SPLIT-SCAN-LINE THRU 5099-SPLIT-SCAN-LINE-EXIT.
000417             PERFORM 3100-ROW-MEETS-FILTERS
000418                 THRU 3199-ROW-MEETS-FILTERS-EXIT.
000419             IF ROW-QUALIFIES
000420                 ADD 1 TO QUALIFYING-ROW-COUNT
000421                 MOVE WS-SUB1
000422                     TO QUALIFYING-LINE-SEQ(QUALIFYING-ROW-COUNT)
000423             END-IF.
000424        3019-FILTER-ONE-CSV-ROW-EXIT.
000425             EXIT.
000426        EJECT
000427*    ROW-MEETS-FILTERS - AND ACROSS FILTERED COLUMNS.  WITH NO
000428*    FILTER ENTRIES AT ALL, EVERY ROW QUALIFIES.
000429        3100-ROW-MEETS-FILTERS.
000430             SET ROW-QUALIFIES TO TRUE.
000431             PERFORM 3110-TEST-ONE-FILTERED-COLUMN
000432                 THRU 3119-TEST-ONE-FILTERED-COLUMN-EXIT
000433                 VARYING WS-SUB2 FROM 1 BY 1
000434                 UNTIL WS-SUB2 > FILTER-ENTRY-COUNT
000435                    OR ROW-DOES-NOT-QUALIFY.
000436        3199-ROW-MEETS-FILTERS-EXIT.
000437             EXIT.
000438        3110-TEST-ONE-FILTERED-COLUMN.
000439             MOVE FLT-COLUMN-NAME(WS-SUB2) TO WS-CURRENT-FILTER-COLUMN.
000440             PERFORM 3200-COLUMN-SATISFIED
000441                 THRU 3299-COLUMN-SATISFIED-EXIT.
000442             IF COLUMN-IS-NOT-SATISFIED
000443                 SET ROW-DOES-NOT-QUALIFY TO TRUE
000444             END-IF.
000445        3119-TEST-ONE-FILTERED-COLUMN-EXIT.
000446             EXIT.
000447        EJECT
000448*    COLUMN-SATISFIED - OR WITHIN A COLUMN.  SHORT-CIRCUITS ON
000449*    THE FIRST FILTER ENTRY FOR WS-CURRENT-FILTER-COLUMN THAT THE
000450*    ROW SATISFIES.
000451        3200-COLUMN-SATISFIED.
000452             SET COLUMN-IS-NOT-SATISFIED TO TRUE.
000453             PERFORM 3210-TEST-ONE-FILTER-ENTRY
000454                 THRU 3219-TEST-ONE-FILTER-ENTRY-EXIT
000455                 VARYING WS-SUB3 FROM 1 BY 1
000456                 UNTIL WS-SUB3 > FILTER-ENTRY-COUNT
000457                    OR COLUMN-IS-SATISFIED.
000458        3299-COLUMN-SATISFIED-EXIT.
000459             EXIT.
000460        3210-TEST-ONE-FILTER-ENTRY.
000461             IF FLT-COLUMN-NAME(WS-SUB3) = WS-CURRENT-FILTER-COLUMN
000462                 MOVE FLT-HEADER-SEQ(WS-SUB3) TO WS-COL-SEQ
000463                 MOVE CSV-FIELD-VALUE(WS-COL-SEQ) TO WS-ROW-VALUE
000464                 MOVE FLT-OPERATOR(WS-SUB3) TO WS-COMPARE-OPERATOR
000465                 MOVE FLT-VALUE(WS-SUB3) TO WS-COMPARE-LITERAL
000466                 PERFORM 3300-COMPARE-FIELD-VALUE
000467                     THRU 3399-COMPARE-FIELD-VALUE-EXIT
000468                 IF COMPARE-TRUE
000469                     SET COLUMN-IS-SATISFIED TO TRUE
000470                 END-IF
000471             END-IF.
000472        3219-TEST-ONE-FILTER-ENTRY-EXIT.
000473             EXIT.
000474        EJECT
000475*    COMPARE-FIELD-VALUE - CHARACTER-STRING COMPARISON ONLY, NEVER
000476*    NUMERIC.  WS-ROW-VALUE AND WS-COMPARE-LITERAL ARE BOTH PLAIN
000477*    PIC X(32) FIELDS SO COBOL'S NATIVE ALPHANUMERIC COMPARE GIVES
000478*    EXACTLY THE LEXICOGRAPHIC, BYTE-ORDER SEMANTICS REQUIRED.
000479        3300-COMPARE-FIELD-VALUE.
000480             SET COMPARE-FALSE TO TRUE.
000481             EVALUATE WS-COMPARE-OPERATOR
000482                 WHEN '!='
000483                     IF WS-ROW-VALUE NOT = WS-COMPARE-LITERAL
000484                         SET COMPARE-TRUE TO TRUE
000485                     END-IF
000486                 WHEN '>='
000487                     IF WS-ROW-VALUE >= WS-COMPARE-LITERAL
000488                         SET COMPARE-TRUE TO TRUE
000489                     END-IF
000490                 WHEN '<='
000491                     IF WS-ROW-VALUE <= WS-COMPARE-LITERAL
000492                         SET COMPARE-TRUE TO TRUE
000493                     END-IF
000494                 WHEN '='
000495                     IF WS-ROW-VALUE = WS-COMPARE-LITERAL
000496                         SET COMPARE-TRUE TO TRUE
000497                     END-IF
000498                 WHEN '>'
000499                     IF WS-ROW-VALUE > WS-COMPARE-LITERAL
000500                         SET COMPARE-TRUE TO TRUE
000501                     END-IF
000502                 WHEN '<'
000503                     IF WS-ROW-VALUE < WS-COMPARE-LITERAL
000504                         SET COMPARE-TRUE TO TRUE
000505                     END-IF
000506             END-EVALUATE.
000507        3399-COMPARE-FIELD-VALUE-EXIT.
000508             EXIT.
000509        EJECT
000510*    BUILD-OUTPUT-LINES - BATCH FLOW STEP 9.  HEADER LINE
000511*    FIRST, THEN ONE LINE PER SURVIVING ROW, SELECTED FIELDS ONLY,
000512*    COMMA-JOINED, IN OUTPUT COLUMN ORDER - NO QUOTING OR PADDING.
000513        4000-BUILD-OUTPUT-LINES.
000514             MOVE ZERO TO OUTPUT-LINE-COUNT.
000515             PERFORM 4100-BUILD-HEADER-OUTPUT-LINE
000516                 THRU 4199-BUILD-HEADER-OUTPUT-LINE-EXIT.
000517             ADD 1 TO OUTPUT-LINE-COUNT.
000518             MOVE OUTPUT-BUILD-LINE TO OUTPUT-LINE-TEXT(OUTPUT-LINE-COUNT).
000519             PERFORM 4010-BUILD-ONE-DATA-OUTPUT-LINE
000520                 THRU 4019-BUILD-ONE-DATA-OUTPUT-LINE-EXIT
000521                 VARYING WS-SUB1 FROM 1 BY 1
000522                 UNTIL WS-SUB1 > QUALIFYING-ROW-COUNT.
000523        4099-BUILD-OUTPUT-LINES-EXIT.
000524             EXIT.
000525        4010-BUILD-ONE-DATA-OUTPUT-LINE.
000526             MOVE QUALIFYING-LINE-SEQ(WS-SUB1) TO WS-SUB4.
000527             MOVE CSV-LINE-TEXT(WS-SUB4) TO CSV-SCAN-LINE.
000528             PERFORM 5000-SPLIT-SCAN-LINE THRU 5099-SPLIT-SCAN-LINE-EXIT.
000529             PERFORM 4200-BUILD-DATA-OUTPUT-LINE
000530                 THRU 4299-BUILD-DATA-OUTPUT-LINE-EXIT.
000531             ADD 1 TO OUTPUT-LINE-COUNT.
000532             MOVE OUTPUT-BUILD-LINE TO OUTPUT-LINE-TEXT(OUTPUT-LINE-COUNT).
000533        4019-BUILD-ONE-DATA-OUTPUT-LINE-EXIT.
000534             EXIT.
000535        EJECT
000536        4100-BUILD-HEADER-OUTPUT-LINE.
000537             MOVE SPACES TO OUTPUT-BUILD-LINE.
000538             MOVE 1 TO WS-OUT-POS.
000539             PERFORM 4110-ADD-ONE-HEADER-FIELD
000540                 THRU 4119-ADD-ONE-HEADER-FIELD-EXIT
000541                 VARYING WS-SUB2 FROM 1 BY 1
000542                 UNTIL WS-SUB2 > OUTPUT-COLUMN-COUNT.
000543        4199-BUILD-HEADER-OUTPUT-LINE-EXIT.
000544             EXIT.
000545*    WS-SUB2 IS USED HERE, NOT WS-SUB1 - WS-SUB1 IS THE LIVE
000546*    QUALIFYING-ROW SUBSCRIPT IN 4010 WHEN THIS IS CALLED VIA
000547*    4200 FOR A DATA LINE, AND MUST NOT BE DISTURBED.
000548        4110-ADD-ONE-HEADER-FIELD.
000549             MOVE OUTPUT-COLUMN-SEQ(WS-SUB2) TO WS-COL-SEQ.
000550             IF WS-SUB2 > 1
000551                 STRING ',' DELIMITED BY SIZE
000552                     INTO OUTPUT-BUILD-LINE
000553                     WITH POINTER WS-OUT-POS
000554                 END-STRING
000555             END-IF.
000556             MOVE HDR-COLUMN-NAME(WS-COL-SEQ) TO WS-TRIM-WORK.
000557             PERFORM 7500-TRIM-WORK-FIELD THRU 7599-TRIM-WORK-FIELD-EXIT.
000558             IF WS-TRIM-LEN NOT = ZERO
000559                 STRING WS-TRIM-RESULT(1:WS-TRIM-LEN)
000560                     DELIMITED BY SIZE
000561                     INTO OUTPUT-BUILD-LINE
000562                     WITH POINTER WS-OUT-POS
000563                 END-STRING
000564             END-IF.
000565        4119-ADD-ONE-HEADER-FIELD-EXIT.
000566             EXIT.
000567        EJECT
000568        4200-BUILD-DATA-OUTPUT-LINE.
000569             MOVE SPACES TO OUTPUT-BUILD-LINE.
000570             MOVE 1 TO WS-OUT-POS.
000571             PERFORM 4210-ADD-ONE-DATA-FIELD
000572                 THRU 4219-ADD-ONE-DATA-FIELD-EXIT
000573                 VARYING WS-SUB2 FROM 1 BY 1
000574                 UNTIL WS-SUB2 > OUTPUT-COLUMN-COUNT.
000575        4299-BUILD-DATA-OUTPUT-LINE-EXIT.
000576             EXIT.
000577*    WS-SUB2 IS USED HERE - WS-SUB1 IS THE LIVE QUALIFYING-ROW
000578*    SUBSCRIPT IN THE CALLING PARAGRAPH 4010 AND MUST SURVIVE
000579*    THIS CALL UNCHANGED.
000580        4210-ADD-ONE-DATA-FIELD.
000581             MOVE OUTPUT-COLUMN-SEQ(WS-SUB2) TO WS-COL-SEQ.
000582             IF WS-SUB2 > 1
000583                 STRING ',' DELIMITED BY SIZE
000584                     INTO OUTPUT-BUILD-LINE
000585                     WITH POINTER WS-OUT-POS
000586                 END-STRING
000587             END-IF.
000588             MOVE CSV-FIELD-VALUE(WS-COL-SEQ) TO WS-TRIM-WORK.
000589             PERFORM 7500-TRIM-WORK-FIELD THRU 7599-TRIM-WORK-FIELD-EXIT.
000590             IF WS-TRIM-LEN NOT = ZERO
000591                 STRING WS-TRIM-RESULT(1:WS-TRIM-LEN)
000592                     DELIMITED BY SIZE
000593                     INTO OUTPUT-BUILD-LINE
000594                     WITH POINTER WS-OUT-POS
000595                 END-STRING
000596             END-IF.
000597        4219-ADD-ONE-DATA-FIELD-EXIT.
000598             EXIT.
000599        EJECT
000600*    SPLIT-SCAN-LINE - SHARED BY GET-HEADERS, SELECT-HEADERS AND
000601*    FILTER-CSV-DATA.  ONE UNSTRING SPLITS CSV-SCAN-LINE ON COMMAS
000602*    INTO UP TO 16 FIELDS; TALLYING IN GIVES THE REAL FIELD COUNT
000603*    SINCE THE TRAILING PAD BYTES OF THE 256-BYTE LINE NEVER
000604*    CONTAIN A COMMA.
000605        5000-SPLIT-SCAN-LINE.
000606             PERFORM 5001-STRIP-CSV-CR THRU 5009-STRIP-CSV-CR-EXIT.
000607             INITIALIZE CSV-FIELD-TABLE.
000608             UNSTRING CSV-SCAN-LINE DELIMITED BY ','
000609                 INTO CSV-FIELD-VALUE(1)  CSV-FIELD-VALUE(2)
000610                      CSV-FIELD-VALUE(3)  CSV-FIELD-VALUE(4)
000611                      CSV-FIELD-VALUE(5)  CSV-FIELD-VALUE(6)
000612                      CSV-FIELD-VALUE(7)  CSV-FIELD-VALUE(8)
000613                      CSV-FIELD-VALUE(9)  CSV-FIELD-VALUE(10)
000614                      CSV-FIELD-VALUE(11) CSV-FIELD-VALUE(12)
000615                      CSV-FIELD-VALUE(13) CSV-FIELD-VALUE(14)
000616                      CSV-FIELD-VALUE(15) CSV-FIELD-VALUE(16)
000617                 TALLYING IN CSV-FIELD-COUNT
000618             END-UNSTRING.
000619        5099-SPLIT-SCAN-LINE-EXIT.
000620             EXIT.
000621*    STRIP-CSV-CR - REQ NY-4571.  BLANKS OUT A STRAY CR BYTE LEFT BY
000622*    A PC-UPLOADED CSV FILE AHEAD OF THE SPLIT SO IT NEVER ENDS UP
000623*    STUCK ON THE LAST FIELD VALUE ON THE LINE.
000624        5001-STRIP-CSV-CR.
000625             MOVE ZERO TO WS-CSV-CR-FOUND.
000626             PERFORM 5005-TEST-ONE-CSV-CHAR
000627                 THRU 5008-TEST-ONE-CSV-CHAR-EXIT
000628                 VARYING WS-CSV-CR-POS FROM 1 BY 1
000629                 UNTIL WS-CSV-CR-POS > 256
000630                    OR WS-CSV-CR-FOUND NOT = ZERO.
000631             IF WS-CSV-CR-FOUND > ZERO
000632                 MOVE SPACE TO CSV-SCAN-CHAR(WS-CSV-CR-FOUND)
000633             END-IF.
000634        5009-STRIP-CSV-CR-EXIT.
000635             EXIT.
000636        5005-TEST-ONE-CSV-CHAR.
000637             IF CSV-SCAN-CHAR(WS-CSV-CR-POS) = X'0D'
000638                 MOVE WS-CSV-CR-POS TO WS-CSV-CR-FOUND
000639             END-IF.
000640        5008-TEST-ONE-CSV-CHAR-EXIT.
000641             EXIT.
000642        EJECT
000643*    FIND-HEADER-SEQ - LOOKS UP WS-LOOKUP-NAME IN HEADER-NAME-TABLE.
000644*    HEADER-FOUND-SEQ COMES BACK ZERO WHEN NOT FOUND.
000645        6000-FIND-HEADER-SEQ.
000646             MOVE ZERO TO HEADER-FOUND-SEQ.
000647             PERFORM 6010-TEST-ONE-HEADER-NAME
000648                 THRU 6019-TEST-ONE-HEADER-NAME-EXIT
000649                 VARYING WS-SUB2 FROM 1 BY 1
000650                 UNTIL WS-SUB2 > HEADER-NAME-COUNT
000651                    OR HEADER-FOUND-SEQ NOT = ZERO.
000652        6099-FIND-HEADER-SEQ-EXIT.
000653             EXIT.
000654        6010-TEST-ONE-HEADER-NAME.
000655             IF HDR-COLUMN-NAME(WS-SUB2) = WS-LOOKUP-NAME
000656                 MOVE WS-SUB2 TO HEADER-FOUND-SEQ
000657             END-IF.
000658        6019-TEST-ONE-HEADER-NAME-EXIT.
000659             EXIT.
000660        EJECT
000661        7000-BUILD-HEADER-NOT-FOUND-MSG.
000662             MOVE WS-LOOKUP-NAME TO WS-TRIM-WORK.
000663             PERFORM 7500-TRIM-WORK-FIELD THRU 7599-TRIM-WORK-FIELD-EXIT.
000664             MOVE SPACES TO DIAGNOSTIC-MESSAGE-TEXT.
000665             MOVE 1 TO WS-OUT-POS.
000666             STRING DIAG-MSG-HDR-PREFIX DELIMITED BY SIZE
000667                    INTO DIAGNOSTIC-MESSAGE-TEXT
000668                    WITH POINTER WS-OUT-POS
000669             END-STRING.
000670             IF WS-TRIM-LEN NOT = ZERO
000671                 STRING WS-TRIM-RESULT(1:WS-TRIM-LEN) DELIMITED BY SIZE
000672                        INTO DIAGNOSTIC-MESSAGE-TEXT
000673                        WITH POINTER WS-OUT-POS
000674                 END-STRING
000675             END-IF.
000676             STRING DIAG-MSG-HDR-SUFFIX DELIMITED BY SIZE
000677                    INTO DIAGNOSTIC-MESSAGE-TEXT
000678                    WITH POINTER WS-OUT-POS
000679             END-STRING.
000680        7099-BUILD-HEADER-NOT-FOUND-MSG-EXIT.
000681             EXIT.
000682        EJECT
000683*    TRIM-WORK-FIELD - GENERIC LEADING/TRAILING BLANK TRIM.  MOVE
000684*    THE SOURCE INTO WS-TRIM-WORK BEFORE CALLING; RESULT COMES
000685*    BACK LEFT-JUSTIFIED IN WS-TRIM-RESULT, LENGTH IN WS-TRIM-LEN
000686*    (ZERO IF THE SOURCE WAS ALL BLANKS).
000687        7500-TRIM-WORK-FIELD.
000688             MOVE 1 TO WS-TRIM-START.
000689             PERFORM 7510-ADVANCE-TRIM-START
000690                 THRU 7519-ADVANCE-TRIM-START-EXIT
000691                 UNTIL WS-TRIM-START > 96
000692                    OR WS-TRIM-CHAR(WS-TRIM-START) NOT = SPACE.
000693             MOVE 96 TO WS-TRIM-END.
000694             PERFORM 7520-RETREAT-TRIM-END
000695                 THRU 7529-RETREAT-TRIM-END-EXIT
000696                 UNTIL WS-TRIM-END < 1
000697                    OR WS-TRIM-CHAR(WS-TRIM-END) NOT = SPACE.
000698             MOVE SPACES TO WS-TRIM-RESULT.
000699             IF WS-TRIM-START <= WS-TRIM-END
000700                 COMPUTE WS-TRIM-LEN = WS-TRIM-END - WS-TRIM-START + 1
000701                 MOVE WS-TRIM-WORK(WS-TRIM-START:WS-TRIM-LEN)
000702                     TO WS-TRIM-RESULT
000703             ELSE
000704                 MOVE ZERO TO WS-TRIM-LEN
000705             END-IF.
000706        7599-TRIM-WORK-FIELD-EXIT.
000707             EXIT.
000708        7510-ADVANCE-TRIM-START.
000709             ADD 1 TO WS-TRIM-START.
000710        7519-ADVANCE-TRIM-START-EXIT.
000711             EXIT.
000712        7520-RETREAT-TRIM-END.
000713             SUBTRACT 1 FROM WS-TRIM-END.
000714        7529-RETREAT-TRIM-END-EXIT.
000715             EXIT.
000716        EJECT
000717*    8000 IS THE SINGLE RETURN POINT FOR BOTH A CLEAN COMPLETION
000718*    AND EVERY GO TO FROM A VALIDATION PARAGRAPH ABOVE.  THE
000719*    RETURN CODE AND MESSAGE TEXT ARE ALREADY SET ON EVERY PATH.
000720        8000-REPORT-DIAGNOSTIC-EXIT.
000721             GOBACK.
