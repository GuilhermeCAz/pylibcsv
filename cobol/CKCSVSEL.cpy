000001********************************************************************
000002*    CKCSVSEL - SELECTED-COLUMNS PARAMETER AREA
000003*    THE CALLER'S COMMA-SEPARATED COLUMN SELECTION STRING, TAKEN
000004*    VERBATIM (NO BLANK TRIMMING PER NY-4471 REQUEST).  AN ALL-
000005*    SPACES PARAMETER MEANS "SELECT EVERY COLUMN IN HEADER ORDER".
000006*
000007*    CHANGE LOG
000008*    03/1983  BCR  REQ NY-4471  ORIGINAL MEMBER.
000009*    06/2000  BCR  REQ NY-4571  DROPPED THE UNUSED CHARACTER-TABLE
000010*             REDEFINES - THE PARM IS ALWAYS MOVED INTO NYCSVCOR'S
000011*             OWN CSV-SCAN-LINE BEFORE IT IS EVER SPLIT, SO THE
000012*             CR-SCAN LIVES THERE NOW INSTEAD OF HERE.
000013********************************************************************
000014        01  SELECTED-COLUMNS-AREA.
000015            05 SEL-COLUMNS-PARM           PIC X(256).
000016            05 FILLER                     PIC X(08).
