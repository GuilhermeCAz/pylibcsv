000001********************************************************************
000002*    CKCSVWRK - CSV-PROCESSOR CORE WORKING STORAGE
000003*    INTERNAL SCRATCH AREAS FOR NYCSVCOR ONLY - NOT PASSED ON ANY
000004*    CALL INTERFACE.  HOLDS THE HEADER TABLE, THE PARSED SELECTION
000005*    AND FILTER TABLES, THE FIELD-SPLIT WORK AREA AND THE MISC.
000006*    SUBSCRIPTS/SWITCHES USED ACROSS THE CSV-PROCESSOR PARAGRAPHS.
000007*
000008*    CHANGE LOG
000009*    03/1983  BCR  REQ NY-4471  ORIGINAL MEMBER FOR THE
000010*             CSV SELECT-AND-FILTER REWRITE OF FILEPASS NYFPOWFF.
000011*    07/1983  BCR  REQ NY-4502  ADDED QUALIFYING-ROW-TABLE
000012*             SO ROW-MEETS-FILTERS RESULTS SURVIVE INTO THE OUTPUT
000013*             BUILD STEP WITHOUT A SECOND FILE PASS.
000014*    06/2000  BCR  REQ NY-4571  ADDED THE CR-SCAN WORK FIELDS BELOW
000015*             AND REDEFINED WS-TRIM-WORK AS A CHARACTER TABLE SO
000016*             TRIM-WORK-FIELD CAN INDEX INTO IT DIRECTLY INSTEAD OF
000017*             REFERENCE-MODIFYING A SINGLE BYTE ON EVERY PASS.
000018********************************************************************
000019        01  HEADER-NAME-TABLE.
000020            05 HEADER-NAME-ENTRY OCCURS 16 TIMES.
000021               10 HDR-COLUMN-NAME         PIC X(32).
000022            05 HEADER-NAME-COUNT          COMP PIC S9(4) VALUE ZERO.
000023            05 FILLER                     PIC X(08).
000024        01  SELECTED-NAME-TABLE.
000025            05 SELECTED-NAME-ENTRY OCCURS 16 TIMES.
000026               10 SEL-NAME-VALUE          PIC X(32).
000027            05 SELECTED-NAME-COUNT        COMP PIC S9(4) VALUE ZERO.
000028            05 FILLER                     PIC X(08).
000029        01  SELECTION-RESULT-AREA.
000030            05 SELECTION-FLAG-ENTRY OCCURS 16 TIMES.
000031               10 SEL-IS-SELECTED-IND     PIC X(01).
000032                  88 COLUMN-IS-SELECTED       VALUE 'Y'.
000033                  88 COLUMN-NOT-SELECTED      VALUE 'N'.
000034            05 OUTPUT-COLUMN-TABLE.
000035               10 OUTPUT-COLUMN-ENTRY OCCURS 16 TIMES.
000036                  15 OUTPUT-COLUMN-SEQ    COMP PIC S9(4).
000037            05 OUTPUT-COLUMN-COUNT        COMP PIC S9(4) VALUE ZERO.
000038            05 FILLER                     PIC X(08).
000039        01  FILTER-ENTRY-TABLE.
000040            05 FILTER-ENTRY OCCURS 32 TIMES.
000041               10 FLT-COLUMN-NAME         PIC X(32).
000042               10 FLT-OPERATOR            PIC X(02).
000043               10 FLT-VALUE               PIC X(32).
000044               10 FLT-HEADER-SEQ          COMP PIC S9(4).
000045            05 FILTER-ENTRY-COUNT         COMP PIC S9(4) VALUE ZERO.
000046            05 FILLER                     PIC X(08).
000047        01  QUALIFYING-ROW-TABLE.
000048            05 QUALIFYING-ROW-ENTRY OCCURS 2000 TIMES.
000049               10 QUALIFYING-LINE-SEQ     COMP PIC S9(6).
000050            05 QUALIFYING-ROW-COUNT       COMP PIC S9(6) VALUE ZERO.
000051            05 FILLER                     PIC X(08).
000052        01  CSV-FIELD-TABLE.
000053            05 CSV-FIELD-ENTRY OCCURS 16 TIMES.
000054               10 CSV-FIELD-VALUE         PIC X(32).
000055            05 CSV-FIELD-COUNT            COMP PIC S9(4) VALUE ZERO.
000056            05 FILLER                     PIC X(08).
000057        01  CSV-SCAN-LINE-AREA.
000058            05 CSV-SCAN-LINE              PIC X(256).
000059            05 CSV-SCAN-LINE-R REDEFINES CSV-SCAN-LINE.
000060               10 CSV-SCAN-CHAR OCCURS 256 TIMES PIC X.
000061            05 WS-CSV-CR-POS              COMP PIC S9(4).
000062            05 WS-CSV-CR-FOUND            COMP PIC S9(4).
000063            05 FILLER                     PIC X(08).
000064        01  FILTER-SCAN-LINE-AREA.
000065            05 FILTER-SCAN-LINE           PIC X(96).
000066            05 FILTER-SCAN-LINE-R REDEFINES FILTER-SCAN-LINE.
000067               10 FILTER-SCAN-CHAR OCCURS 96 TIMES PIC X.
000068            05 FILLER                     PIC X(08).
000069        01  OUTPUT-BUILD-AREA.
000070            05 OUTPUT-BUILD-LINE          PIC X(256).
000071            05 FILLER                     PIC X(08).
000072        01  FILTER-PARSE-WORK-AREA.
000073            05 WS-BEST-OP-POS             COMP PIC S9(4).
000074            05 WS-TEST-POS                COMP PIC S9(4).
000075            05 WS-BEST-OPERATOR           PIC X(02).
000076            05 WS-OP-LEN                  COMP PIC S9(1).
000077            05 WS-VALUE-START             COMP PIC S9(4).
000078            05 WS-VALUE-LEN               COMP PIC S9(4).
000079            05 WS-RAW-COLUMN              PIC X(96).
000080            05 WS-RAW-VALUE               PIC X(96).
000081            05 FILLER                     PIC X(08).
000082        01  TRIM-WORK-AREA.
000083            05 WS-TRIM-WORK               PIC X(96).
000084            05 WS-TRIM-WORK-R REDEFINES WS-TRIM-WORK.
000085               10 WS-TRIM-CHAR OCCURS 96 TIMES PIC X.
000086            05 WS-TRIM-RESULT             PIC X(96).
000087            05 WS-TRIM-START              COMP PIC S9(4).
000088            05 WS-TRIM-END                COMP PIC S9(4).
000089            05 WS-TRIM-LEN                COMP PIC S9(4).
000090            05 FILLER                     PIC X(08).
000091        01  ROW-COMPARE-WORK-AREA.
000092            05 WS-CURRENT-FILTER-COLUMN   PIC X(32).
000093            05 WS-COL-SEQ                 COMP PIC S9(4).
000094            05 WS-ROW-VALUE               PIC X(32).
000095            05 WS-COMPARE-OPERATOR        PIC X(02).
000096            05 WS-COMPARE-LITERAL         PIC X(32).
000097            05 WS-OUT-POS                 COMP PIC S9(4).
000098            05 FILLER                     PIC X(08).
000099        01  CSV-PROCESSOR-SWITCHES.
000100            05 ROW-QUALIFY-IND            PIC X(01).
000101               88 ROW-QUALIFIES               VALUE 'Y'.
000102               88 ROW-DOES-NOT-QUALIFY        VALUE 'N'.
000103            05 COLUMN-SATISFIED-IND       PIC X(01).
000104               88 COLUMN-IS-SATISFIED         VALUE 'Y'.
000105               88 COLUMN-IS-NOT-SATISFIED     VALUE 'N'.
000106            05 COMPARE-RESULT-IND         PIC X(01).
000107               88 COMPARE-TRUE                VALUE 'Y'.
000108               88 COMPARE-FALSE               VALUE 'N'.
000109            05 FILLER                     PIC X(08).
000110        77  WS-SUB4                       COMP PIC S9(6).
000111        01  CSV-PROCESSOR-SUBSCRIPTS.
000112            05 WS-SUB1                    COMP PIC S9(6).
000113            05 WS-SUB2                    COMP PIC S9(6).
000114            05 WS-SUB3                    COMP PIC S9(6).
000115            05 WS-LOOKUP-NAME             PIC X(32).
000116            05 HEADER-FOUND-SEQ           COMP PIC S9(4).
000117            05 FILLER                     PIC X(08).
