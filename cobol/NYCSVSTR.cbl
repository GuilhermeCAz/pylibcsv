=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000002        IDENTIFICATION DIVISION.
000003        PROGRAM-ID. NYCSVSTR.
000004        AUTHOR. BHARATH CHEVIREDDY.
000005        INSTALLATION. T54 DATA CENTER.
000006        DATE-WRITTEN. 04/1984.
000007        DATE-COMPILED.
000008        SECURITY.  PROPRIETARY TO T54.  ONLY INTERNAL USE IS
000009            AUTHORIZED.
000010********************************************************************
000011*                                                                  *
000012*A    ABSTRACT..                                                   *
000013*  ENTRY POINT B OF THE CSV SELECT-AND-FILTER SERVICE.  THE        *
000014*  CALLER HAS THE CSV TEXT, THE SELECTED-COLUMNS PARAMETER AND ANY *
000015*  FILTER-DEFINITION LINES ALREADY BUILT IN ITS OWN LINKAGE, WITH  *
000016*  NO NEED FOR CSVIN/SELCOLS/FILTDEF TO BE NAMED FILES.  THIS      *
000017*  ELEMENT CLEARS THE RESULT AREAS, LOGS THE CALL FOR TRACE        *
000018*  PURPOSES AND FORWARDS THE REQUEST TO NYCSVCOR UNCHANGED.  IT    *
000019*  OWNS NO FILES OF ITS OWN.                                       *
000020*                                                                  *
000021*J    JCL..                                                        *
000022*     NONE - THIS ELEMENT IS CALLED, NEVER EXECUTED DIRECTLY.      *
000023*                                                                  *
000024*P    ENTRY PARAMETERS..                                           *
000025*     CSV-LINE-TABLE         - CSV INPUT LINES, HEADER FIRST       *
000026*     OUTPUT-LINE-TABLE      - RETURNED: PROJECTED OUTPUT LINES    *
000027*     SELECTED-COLUMNS-AREA  - RAW SELECTED-COLUMNS PARAMETER      *
000028*     FILTER-LINE-TABLE      - RAW FILTER DEFINITION LINES         *
000029*     DIAGNOSTIC-MESSAGE-AREA- RETURNED: RETURN CODE/MESSAGE TEXT  *
000030*                                                                  *
000031*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000032*     NONE DIRECTLY - ALL VALIDATION IS IN NYCSVCOR.               *
000033*                                                                  *
000034*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000035*     NYCSVCOR ---- CSV-PROCESSOR CORE (SELECT/FILTER LOGIC)       *
000036*                                                                  *
000037*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000038*     NONE.                                                        *
000039*                                                                  *
000040*    CHANGE LOG                                                    *
000041*    04/1984  BCR  REQ NY-4480  ORIGINAL PROGRAM - IN-STORAGE      *
000042*             ENTRY POINT FOR CALLERS THAT ALREADY HOLD THE CSV    *
000043*             TEXT (GROUP ACCOUNTING NIGHTLY EXTRACT).             *
000044*    11/1998  BCR  REQ NY-4519  Y2K REVIEW - WS-ENTRY-TIME IS A    *
000045*             TRACE-ONLY ACCEPT FROM TIME, NO 2-DIGIT YEAR DATA    *
000046*             ANYWHERE IN THIS PROGRAM.  SIGNED OFF CLEAN.         *
000047********************************************************************
000048        EJECT
000049        WORKING-STORAGE SECTION.
000050        01  FILLER PIC X(32)
000051             VALUE 'NYCSVSTR WORKING STORAGE BEGINS'.
000052********************************************************************
000053*    CALL-TRACE WORK AREAS - NOT PASSED ON THE CALL INTERFACE
000054********************************************************************
000055        01  WS-ENTRY-TIME-AREA.
000056            05 WS-ENTRY-TIME          PIC 9(08) VALUE ZERO.
000057            05 WS-ENTRY-TIME-R REDEFINES WS-ENTRY-TIME.
000058               10 WS-ENTRY-HH         PIC 99.
000059               10 WS-ENTRY-MM         PIC 99.
000060               10 WS-ENTRY-SS         PIC 99.
000061               10 WS-ENTRY-HH-100     PIC 99.
000062            05 FILLER                 PIC X(08).
000063        77  WS-CALL-COUNT             PIC S9(06) COMP VALUE ZERO.
000064        01  WS-CALL-COUNT-EDIT-AREA.
000065            05 WS-CALL-COUNT-EDIT     PIC 9(06) VALUE ZERO.
000066            05 WS-CALL-COUNT-DIGITS REDEFINES WS-CALL-COUNT-EDIT
000067                                    OCCURS 6 TIMES PIC 9.
000068            05 FILLER                 PIC X(08).
000069        01  WS-MSG-TRACE-AREA.
000070            05 WS-MSG-TRACE-TEXT      PIC X(40) VALUE SPACES.
000071            05 WS-MSG-TRACE-R REDEFINES WS-MSG-TRACE-TEXT.
000072               10 WS-MSG-TRACE-CHAR OCCURS 40 TIMES PIC X.
000073            05 FILLER                 PIC X(08).
000074        EJECT
000075        LINKAGE SECTION.
000076        COPY CKCSVLIN.
000077        COPY CKCSVSEL.
000078        COPY CKCSVFLT.
000079        COPY CKCSVMSG.
000080        EJECT
000081        PROCEDURE DIVISION USING CSV-LINE-TABLE
000082                                 OUTPUT-LINE-TABLE
000083                                 SELECTED-COLUMNS-AREA
000084                                 FILTER-LINE-TABLE
000085                                 DIAGNOSTIC-MESSAGE-AREA.
000086        0000-CONTROL-PROCESS.
000087            PERFORM 0010-ESTABLISH-CALL-CONTEXT
000088            PERFORM 1000-INITIALIZE-RESULT-AREAS
000089            PERFORM 2000-INVOKE-CSV-PROCESSOR
000090            GOBACK.
000091
000092********************************************************************
000093*                  0010-ESTABLISH-CALL-CONTEXT                      *
000094********************************************************************
000095        0010-ESTABLISH-CALL-CONTEXT.
000096            ADD 1 TO WS-CALL-COUNT
000097            MOVE WS-CALL-COUNT TO WS-CALL-COUNT-EDIT
000098            ACCEPT WS-ENTRY-TIME FROM TIME
000099            DISPLAY 'NYCSVSTR ENTERED - CALL ' WS-CALL-COUNT-EDIT
000100                    ' AT ' WS-ENTRY-HH '.' WS-ENTRY-MM '.'
000101                    WS-ENTRY-SS
000102            .
000103
000104********************************************************************
000105*                  1000-INITIALIZE-RESULT-AREAS                     *
000106********************************************************************
000107        1000-INITIALIZE-RESULT-AREAS.
000108            INITIALIZE OUTPUT-LINE-TABLE
000109            INITIALIZE DIAGNOSTIC-MESSAGE-AREA
000110            .
000111
000112********************************************************************
000113*                  2000-INVOKE-CSV-PROCESSOR                        *
000114********************************************************************
000115        2000-INVOKE-CSV-PROCESSOR.
000116            CALL 'NYCSVCOR' USING CSV-LINE-TABLE
000117                                   OUTPUT-LINE-TABLE
000118                                   SELECTED-COLUMNS-AREA
000119                                   FILTER-LINE-TABLE
000120                                   DIAGNOSTIC-MESSAGE-AREA
000121            IF NOT DIAGNOSTIC-OK
000122               MOVE DIAGNOSTIC-MESSAGE-TEXT TO WS-MSG-TRACE-TEXT
000123               DISPLAY 'NYCSVSTR - NYCSVCOR RETURNED CODE '
000124                       DIAGNOSTIC-RETURN-CODE ' - ' WS-MSG-TRACE-TEXT
000125            END-IF
000126            .
