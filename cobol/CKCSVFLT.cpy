000001********************************************************************
000002*    CKCSVFLT - RAW FILTER-DEFINITION LINE TABLE
000003*    ONE ENTRY PER FILTER LINE SUPPLIED BY THE CALLER, BEFORE
000004*    PARSING.  EACH LINE IS <COLUMN><OPERATOR><VALUE> WITH
000005*    OPTIONAL BLANKS AROUND THE COLUMN AND VALUE.  AN EMPTY TABLE
000006*    (FILTER-LINE-COUNT ZERO) MEANS NO FILTERS - EVERY ROW QUALIFIES.
000007*
000008*    CHANGE LOG
000009*    03/1983  BCR  REQ NY-4471  ORIGINAL MEMBER.
000010********************************************************************
000011        01  FILTER-LINE-TABLE.
000012            05 FILTER-LINE-ENTRY OCCURS 32 TIMES.
000013               10 FILTER-LINE-TEXT        PIC X(96).
000014            05 FILTER-LINE-COUNT          COMP PIC S9(4) VALUE ZERO.
000015            05 FILLER                     PIC X(08).
