000001********************************************************************
000002*    CKCSVMSG - CSV-PROCESSOR DIAGNOSTIC MESSAGE AREA
000003*    DIAGNOSTIC-RETURN-CODE/DIAGNOSTIC-MESSAGE-TEXT ARE SET BY
000004*    NYCSVCOR AND RETURNED TO THE CALLER ON THE CALL INTERFACE.
000005*    THE FOUR MESSAGE TEMPLATES BELOW ARE THE FIXED WORDING A
000006*    MAINTAINER COMPLAINED WAS "HARD-CODED THREE TIMES" BACK IN
000007*    1979 - THEY NOW LIVE IN ONE PLACE.
000008*
000009*    CHANGE LOG
000010*    03/1983  BCR  REQ NY-4471  ORIGINAL MEMBER.
000011*    04/1983  BCR  REQ NY-4479  ADDED DIAGNOSTIC-INVALID-
000012*             FILTER CONDITION NAME AND ITS MESSAGE TEMPLATE.
000013********************************************************************
000014        01  DIAGNOSTIC-MESSAGE-AREA.
000015            05 DIAGNOSTIC-RETURN-CODE     PIC X(02) VALUE '00'.
000016               88 DIAGNOSTIC-OK                    VALUE '00'.
000017               88 DIAGNOSTIC-NO-HEADERS            VALUE '10'.
000018               88 DIAGNOSTIC-HEADER-NOT-FOUND      VALUE '20'.
000019               88 DIAGNOSTIC-INVALID-FILTER        VALUE '30'.
000020            05 DIAGNOSTIC-MESSAGE-TEXT    PIC X(120).
000021            05 DIAG-MSG-NO-HEADERS        PIC X(40) VALUE
000022                  'CSV data has no headers'.
000023            05 DIAG-MSG-HDR-PREFIX        PIC X(08) VALUE
000024                  'Header '''.
000025            05 DIAG-MSG-HDR-SUFFIX        PIC X(30) VALUE
000026                  ''' not found in CSV file/string'.
000027            05 DIAG-MSG-FLT-PREFIX        PIC X(17) VALUE
000028                  'Invalid filter: '''.
000029            05 DIAG-MSG-FLT-SUFFIX        PIC X(01) VALUE
000030                  ''''.
000031            05 FILLER                     PIC X(08).
