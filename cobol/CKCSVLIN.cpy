000001********************************************************************
000002*    CKCSVLIN - CSV TEXT LINE TABLES
000003*    HOLDS THE FULL CSV INPUT (HEADER RECORD PLUS DATA RECORDS) AS
000004*    LOADED BY THE CALLING PROGRAM, AND THE BUILT OUTPUT LINES
000005*    RETURNED BY THE CSV-PROCESSOR CORE.  PASSED ON THE CALL
000006*    INTERFACE TO NYCSVCOR FROM BOTH ENTRY POINTS.
000007*
000008*    CHANGE LOG
000009*    03/1983  BCR  REQ NY-4471  ORIGINAL MEMBER.
000010*    05/1983  BCR  REQ NY-4488  RAISED LINE TABLE CAPACITY
000011*             FROM 500 TO 2000 RECORDS PER GROUP ACCOUNTING REQUEST.
000012********************************************************************
000013        01  CSV-LINE-TABLE.
000014            05 CSV-LINE-ENTRY OCCURS 2000 TIMES.
000015               10 CSV-LINE-TEXT           PIC X(256).
000016            05 CSV-LINE-COUNT             COMP PIC S9(6) VALUE ZERO.
000017            05 FILLER                     PIC X(08).
000018        01  OUTPUT-LINE-TABLE.
000019            05 OUTPUT-LINE-ENTRY OCCURS 2000 TIMES.
000020               10 OUTPUT-LINE-TEXT        PIC X(256).
000021            05 OUTPUT-LINE-COUNT          COMP PIC S9(6) VALUE ZERO.
000022            05 FILLER                     PIC X(08).
