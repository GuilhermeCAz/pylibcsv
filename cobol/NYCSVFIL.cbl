=COLS> ----+----1----+----2----+----3----+----4----+----5----+----6----+----7--
000002        IDENTIFICATION DIVISION.
000003        PROGRAM-ID. NYCSVFIL.
000004        AUTHOR. BHARATH CHEVIREDDY.
000005        INSTALLATION. T54 DATA CENTER.
000006        DATE-WRITTEN. 03/1983.
000007        DATE-COMPILED.
000008        SECURITY.  PROPRIETARY TO T54.  ONLY INTERNAL USE IS
000009            AUTHORIZED.
000010        ENVIRONMENT DIVISION.
000011        CONFIGURATION SECTION.
000012        INPUT-OUTPUT SECTION.
000013        FILE-CONTROL.
000014            SELECT CSVIN-FILE ASSIGN TO CSVIN
000015                FILE STATUS IS WS-CSVIN-STATUS.
000016            SELECT SELCOLS-FILE ASSIGN TO SELCOLS
000017                FILE STATUS IS WS-SELCOLS-STATUS.
000018            SELECT FILTDEF-FILE ASSIGN TO FILTDEF
000019                FILE STATUS IS WS-FILTDEF-STATUS.
000020            SELECT CSVOUT-FILE ASSIGN TO CSVOUT
000021                FILE STATUS IS WS-CSVOUT-STATUS.
000022        DATA DIVISION.
000023        FILE SECTION.
000024        FD  CSVIN-FILE
000025            RECORDING MODE IS F
000026            BLOCK CONTAINS 0 RECORDS.
000027        01  CSVIN-REC                PIC X(256).
000028        FD  SELCOLS-FILE
000029            RECORDING MODE IS F
000030            BLOCK CONTAINS 0 RECORDS.
000031        01  SELCOLS-REC              PIC X(256).
000032        FD  FILTDEF-FILE
000033            RECORDING MODE IS F
000034            BLOCK CONTAINS 0 RECORDS.
000035        01  FILTDEF-REC              PIC X(96).
000036        FD  CSVOUT-FILE
000037            RECORDING MODE IS F
000038            BLOCK CONTAINS 0 RECORDS.
000039        01  CSVOUT-REC               PIC X(256).
000040********************************************************************
000041*                                                                  *
000042*A    ABSTRACT..                                                   *
000043*  BATCH DRIVER FOR THE CSV SELECT-AND-FILTER SERVICE.  LOADS THE  *
000044*  CSV INPUT FILE (HEADER RECORD FIRST), THE SELECTED-COLUMNS      *
000045*  PARAMETER AND THE FILTER-DEFINITION FILE, CALLS NYCSVCOR TO     *
000046*  VALIDATE AND FILTER THE DATA, AND WRITES THE PROJECTED OUTPUT   *
000047*  LINES (HEADER PLUS SURVIVING ROWS) TO CSVOUT.  THIS IS ENTRY    *
000048*  POINT A OF THE CSV SERVICE - ENTRY POINT B (NYCSVSTR) IS        *
000049*  CALLED DIRECTLY BY A PROGRAM THAT ALREADY HAS THE CSV TEXT IN   *
000050*  STORAGE.                                                        *
000051*                                                                  *
000052*J    JCL..                                                        *
000053*                                                                  *
000054* //NYCSVFIL EXEC PGM=NYCSVFIL                                     *
000055* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
000056* //SYSOUT   DD SYSOUT=*                                           *
000057* //CSVIN    DD DISP=SHR,DSN=T54.T9511F0.NYCSVFIL.CSVIN.DATA      *
000058* //SELCOLS  DD DISP=SHR,DSN=T54.T9511F0.NYCSVFIL.SELCOLS.DATA    *
000059* //FILTDEF  DD DISP=SHR,DSN=T54.T9511F0.NYCSVFIL.FILTDEF.DATA    *
000060* //CSVOUT   DD SYSOUT=*,                                         *
000061* //            DCB=(RECFM=FB,LRECL=256,BLKSIZE=0)                 *
000062* //SYSIPT   DD DUMMY                                               *
000063* //*                                                               *
000064*                                                                  *
000065*P    ENTRY PARAMETERS..                                           *
000066*     NONE.                                                        *
000067*                                                                  *
000068*E    ERRORS DETECTED BY THIS ELEMENT..                            *
000069*     I/O ERROR ON ANY OF CSVIN/SELCOLS/FILTDEF/CSVOUT              *
000070*     CSV-PROCESSOR RETURNED A NON-ZERO DIAGNOSTIC RETURN CODE      *
000071*     FILTDEF HAS MORE THAN 32 FILTER LINES                        *
000072*                                                                  *
000073*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
000074*     NYCSVCOR ---- CSV-PROCESSOR CORE (SELECT/FILTER LOGIC)       *
000075*     CKABEND  ---- FORCE A PROGRAM INTERUPT                       *
000076*                                                                  *
000077*U    USER CONSTANTS AND TABLES REFERENCED..                       *
000078*     NONE.                                                        *
000079*                                                                  *
000080*    CHANGE LOG                                                    *
000081*    03/1983  BCR  REQ NY-4472  ORIGINAL PROGRAM - FILE-HANDLING   *
000082*             SHELL AROUND THE NEW NYCSVCOR SELECT/FILTER ELEMENT. *
000083*    05/1983  BCR  REQ NY-4488  RAISED FILTDEF LINE LIMIT CHECK TO *
000084*             MATCH THE CKCSVFLT TABLE RESIZE (SEE NYCSVCOR LOG).  *
000085*    11/1998  BCR  REQ NY-4519  Y2K REVIEW - WS-RUN-DATE-YYMMDD IS *
000086*             DISPLAY-ONLY ON THE JOB-START MESSAGE, NOT USED IN   *
000087*             ANY COMPARISON OR CALCULATION.  SIGNED OFF CLEAN.    *
000088********************************************************************
000089        EJECT
000090        WORKING-STORAGE SECTION.
000091        01  FILLER PIC X(32)
000092             VALUE 'NYCSVFIL WORKING STORAGE BEGINS'.
000093********************************************************************
000094*    CALL-INTERFACE WORK AREAS - PASSED TO NYCSVCOR AS-IS
000095********************************************************************
000096        COPY CKCSVLIN.
000097        COPY CKCSVSEL.
000098        COPY CKCSVFLT.
000099        COPY CKCSVMSG.
000100        EJECT
000101********************************************************************
000102*                     READ ONLY CONSTANTS
000103********************************************************************
000104        01  READ-ONLY-WORK-AREA.
000105            05 HWORD              COMP PIC S9(04) VALUE +4.
000106            05 WS-DUMMY           PIC X VALUE SPACE.
000107            05 MSG01-IO-ERROR     PIC X(19) VALUE
000108                                  'I/O ERROR ON FILE -'.
000109* SWITCHES AREA
000110            05 CSVIN-EOF-IND         PIC X(1).
000111               88 CSVIN-AT-EOF              VALUE 'Y'.
000112               88 CSVIN-NOT-AT-EOF          VALUE 'N'.
000113            05 FILTDEF-EOF-IND       PIC X(1).
000114               88 FILTDEF-AT-EOF            VALUE 'Y'.
000115               88 FILTDEF-NOT-AT-EOF        VALUE 'N'.
000116* I-O READ ONLY DATA
000117            05 WS-CSVIN-STATUS       PIC X(02).
000118               88 CSVIN-IO-OK                VALUE '00'.
000119               88 CSVIN-IO-EOF               VALUE '10'.
000120            05 WS-SELCOLS-STATUS     PIC X(02).
000121               88 SELCOLS-IO-OK              VALUE '00'.
000122               88 SELCOLS-IO-EOF             VALUE '10'.
000123            05 WS-FILTDEF-STATUS     PIC X(02).
000124               88 FILTDEF-IO-OK               VALUE '00'.
000125               88 FILTDEF-IO-EOF              VALUE '10'.
000126            05 WS-CSVOUT-STATUS      PIC X(02).
000127               88 CSVOUT-IO-OK                VALUE '00'.
000128            05 FILLER                PIC X(08).
000129        EJECT
000130********************************************************************
000131*            V A R I A B L E   D A T A   A R E A S                 *
000132********************************************************************
000133        77  WS-FILTER-LINES-CTR      PIC S9(06) COMP VALUE ZERO.
000134        01  VARIABLE-WORK-AREA.
000135            05 WS-SUB1              PIC S9(06) COMP VALUE ZERO.
000136            05 WS-CSV-LINES-CTR     PIC S9(06) COMP VALUE ZERO.
000137            05 WS-OUTPUT-LINES-CTR  PIC S9(06) COMP VALUE ZERO.
000138            05 FILLER                PIC X(08).
000139        EJECT
000140********************************************************************
000141*            R U N   D A T E   W O R K   A R E A S                 *
000142********************************************************************
000143        01  WS-RUN-DATE-AREA.
000144            05 WS-RUN-DATE-YYMMDD   PIC 9(06) VALUE ZERO.
000145            05 WS-RUN-DATE-R REDEFINES WS-RUN-DATE-YYMMDD.
000146               10 WS-RUN-DATE-YY    PIC 99.
000147               10 WS-RUN-DATE-MM    PIC 99.
000148               10 WS-RUN-DATE-DD    PIC 99.
000149            05 FILLER                PIC X(08).
000150        01  WS-RUN-DATE-DISPLAY-AREA.
000151            05 WS-RUN-DATE-DISPLAY  PIC X(08) VALUE SPACES.
000152            05 WS-RUN-DATE-DISPLAY-R REDEFINES WS-RUN-DATE-DISPLAY.
000153               10 WS-RDD-MM         PIC XX.
000154               10 FILLER            PIC X.
000155               10 WS-RDD-DD         PIC XX.
000156               10 FILLER            PIC X.
000157               10 WS-RDD-YY         PIC XX.
000158            05 FILLER                PIC X(08).
000159        01  WS-LINE-COUNT-EDIT-AREA.
000160            05 WS-LINE-COUNT-EDIT   PIC 9(06) VALUE ZERO.
000161            05 WS-LINE-COUNT-DIGITS REDEFINES WS-LINE-COUNT-EDIT
000162                                    OCCURS 6 TIMES PIC 9.
000163            05 FILLER                PIC X(08).
000164        EJECT
000165********************************************************************
000166*                        PROCEDURE DIVISION                        *
000167********************************************************************
000168        PROCEDURE DIVISION.
000169        0000-CONTROL-PROCESS.
000170            PERFORM 0010-INITIALIZATION
000171            PERFORM 0020-PROCESS-MAINLINE
000172            PERFORM 0030-TERMINATION
000173            GOBACK.
000174
000175********************************************************************
000176*                  0010-INITIALIZATION                              *
000177********************************************************************
000178        0010-INITIALIZATION.
000179            INITIALIZE VARIABLE-WORK-AREA
000180            MOVE ZERO TO WS-FILTER-LINES-CTR
000181            ACCEPT WS-RUN-DATE-YYMMDD FROM DATE
000182            MOVE WS-RUN-DATE-MM TO WS-RDD-MM
000183            MOVE WS-RUN-DATE-DD TO WS-RDD-DD
000184            MOVE WS-RUN-DATE-YY TO WS-RDD-YY
000185            MOVE '/' TO WS-RUN-DATE-DISPLAY-R (3:1)
000186            MOVE '/' TO WS-RUN-DATE-DISPLAY-R (6:1)
000187            DISPLAY 'NYCSVFIL JOB START - RUN DATE ' WS-RUN-DATE-DISPLAY
000188            PERFORM 0011-OPEN-ALL-FILES
000189            .
000190
000191        0011-OPEN-ALL-FILES.
000192            OPEN INPUT CSVIN-FILE
000193            IF NOT CSVIN-IO-OK
000194               DISPLAY MSG01-IO-ERROR 'CSVIN   ' WS-CSVIN-STATUS
000195               PERFORM 9990-ABEND
000196            END-IF
000197            OPEN INPUT SELCOLS-FILE
000198            IF NOT SELCOLS-IO-OK
000199               DISPLAY MSG01-IO-ERROR 'SELCOLS ' WS-SELCOLS-STATUS
000200               PERFORM 9990-ABEND
000201            END-IF
000202            OPEN INPUT FILTDEF-FILE
000203            IF NOT FILTDEF-IO-OK
000204               DISPLAY MSG01-IO-ERROR 'FILTDEF ' WS-FILTDEF-STATUS
000205               PERFORM 9990-ABEND
000206            END-IF
000207            OPEN OUTPUT CSVOUT-FILE
000208            IF NOT CSVOUT-IO-OK
000209               DISPLAY MSG01-IO-ERROR 'CSVOUT  ' WS-CSVOUT-STATUS
000210               PERFORM 9990-ABEND
000211            END-IF
000212            .
000213
000214********************************************************************
000215*                  0020-PROCESS-MAINLINE                            *
000216********************************************************************
000217        0020-PROCESS-MAINLINE.
000218            PERFORM 1000-LOAD-CSV-INPUT
000219            PERFORM 2000-LOAD-SELECTION-PARM
000220            PERFORM 3000-LOAD-FILTER-DEFS
000221            PERFORM 4000-INVOKE-CSV-PROCESSOR
000222            PERFORM 5000-WRITE-CSV-OUTPUT
000223            .
000224
000225********************************************************************
000226*                  1000-LOAD-CSV-INPUT                              *
000227********************************************************************
000228        1000-LOAD-CSV-INPUT.
000229            MOVE ZERO TO CSV-LINE-COUNT
000230            SET CSVIN-NOT-AT-EOF TO TRUE
000231            PERFORM 1010-READ-ONE-CSV-LINE
000232               UNTIL CSVIN-AT-EOF
000233            .
000234
000235        1010-READ-ONE-CSV-LINE.
000236            READ CSVIN-FILE INTO CSV-LINE-TEXT (WS-CSV-LINES-CTR + 1)
000237            IF CSVIN-IO-EOF
000238               SET CSVIN-AT-EOF TO TRUE
000239            ELSE
000240               IF NOT CSVIN-IO-OK
000241                  DISPLAY MSG01-IO-ERROR 'CSVIN   ' WS-CSVIN-STATUS
000242                  PERFORM 9990-ABEND
000243               END-IF
000244               ADD 1 TO WS-CSV-LINES-CTR
000245               MOVE WS-CSV-LINES-CTR TO CSV-LINE-COUNT
000246            END-IF
000247            .
000248
000249********************************************************************
000250*                  2000-LOAD-SELECTION-PARM                         *
000251********************************************************************
000252        2000-LOAD-SELECTION-PARM.
000253            MOVE SPACES TO SEL-COLUMNS-PARM
000254            READ SELCOLS-FILE INTO SEL-COLUMNS-PARM
000255            IF SELCOLS-IO-EOF
000256               MOVE SPACES TO SEL-COLUMNS-PARM
000257            ELSE
000258               IF NOT SELCOLS-IO-OK
000259                  DISPLAY MSG01-IO-ERROR 'SELCOLS ' WS-SELCOLS-STATUS
000260                  PERFORM 9990-ABEND
000261               END-IF
000262            END-IF
000263            .
000264
000265********************************************************************
000266*                  3000-LOAD-FILTER-DEFS                            *
000267********************************************************************
000268        3000-LOAD-FILTER-DEFS.
000269            MOVE ZERO TO FILTER-LINE-COUNT
000270            SET FILTDEF-NOT-AT-EOF TO TRUE
000271            PERFORM 3010-READ-ONE-FILTER-LINE
000272               UNTIL FILTDEF-AT-EOF
000273            .
000274
000275        3010-READ-ONE-FILTER-LINE.
000276            READ FILTDEF-FILE
000277                 INTO FILTER-LINE-TEXT (WS-FILTER-LINES-CTR + 1)
000278            IF FILTDEF-IO-EOF
000279               SET FILTDEF-AT-EOF TO TRUE
000280            ELSE
000281               IF NOT FILTDEF-IO-OK
000282                  DISPLAY MSG01-IO-ERROR 'FILTDEF ' WS-FILTDEF-STATUS
000283                  PERFORM 9990-ABEND
000284               END-IF
000285               ADD 1 TO WS-FILTER-LINES-CTR
000286               IF WS-FILTER-LINES-CTR > 32
000287                  DISPLAY 'NYCSVFIL - FILTDEF HAS MORE THAN 32 LINES'
000288                  PERFORM 9990-ABEND
000289               END-IF
000290               MOVE WS-FILTER-LINES-CTR TO FILTER-LINE-COUNT
000291            END-IF
000292            .
000293
000294********************************************************************
000295*                  4000-INVOKE-CSV-PROCESSOR                        *
000296********************************************************************
000297        4000-INVOKE-CSV-PROCESSOR.
000298            CALL 'NYCSVCOR' USING CSV-LINE-TABLE
000299                                   OUTPUT-LINE-TABLE
000300                                   SELECTED-COLUMNS-AREA
000301                                   FILTER-LINE-TABLE
000302                                   DIAGNOSTIC-MESSAGE-AREA
000303            IF NOT DIAGNOSTIC-OK
000304               DISPLAY 'NYCSVFIL - NYCSVCOR RETURNED CODE '
000305                       DIAGNOSTIC-RETURN-CODE
000306               DISPLAY DIAGNOSTIC-MESSAGE-TEXT
000307               PERFORM 9990-ABEND
000308            END-IF
000309            .
000310
000311********************************************************************
000312*                  5000-WRITE-CSV-OUTPUT                             *
000313********************************************************************
000314        5000-WRITE-CSV-OUTPUT.
000315            PERFORM 5010-WRITE-ONE-OUTPUT-LINE
000316               VARYING WS-SUB1 FROM 1 BY 1
000317               UNTIL WS-SUB1 > OUTPUT-LINE-COUNT
000318            .
000319
000320        5010-WRITE-ONE-OUTPUT-LINE.
000321            WRITE CSVOUT-REC FROM OUTPUT-LINE-TEXT (WS-SUB1)
000322            IF NOT CSVOUT-IO-OK
000323               DISPLAY MSG01-IO-ERROR 'CSVOUT  ' WS-CSVOUT-STATUS
000324               PERFORM 9990-ABEND
000325            END-IF
000326            ADD 1 TO WS-OUTPUT-LINES-CTR
000327            .
000328
000329********************************************************************
000330*                  0030-TERMINATION                                 *
000331********************************************************************
000332        0030-TERMINATION.
000333            CLOSE CSVIN-FILE
000334            CLOSE SELCOLS-FILE
000335            CLOSE FILTDEF-FILE
000336            CLOSE CSVOUT-FILE
000337            MOVE WS-OUTPUT-LINES-CTR TO WS-LINE-COUNT-EDIT
000338            DISPLAY 'NYCSVFIL PROCESSING COMPLETE'
000339            DISPLAY 'CSV LINES READ:         ' WS-CSV-LINES-CTR
000340            DISPLAY 'FILTER LINES READ:      ' WS-FILTER-LINES-CTR
000341            DISPLAY 'OUTPUT LINES WRITTEN:   ' WS-LINE-COUNT-EDIT
000342            .
000343
000344********************************************************************
000345*                  9990-ABEND                                       *
000346********************************************************************
000347        9990-ABEND.
000348            DISPLAY 'PROGRAM ABENDING - NYCSVFIL'
000349            CALL 'CKABEND'
000350            .
